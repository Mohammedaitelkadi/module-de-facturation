000100**********************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. pbs.
000400 AUTHOR. PETER B.
000500 INSTALLATION. PBS - PRINT BUSINESS SYSTEMS.
000600 DATE-WRITTEN. 11/08/98.
000700 DATE-COMPILED.
000800 SECURITY. NON-CONFIDENTIAL.
000900**********************************************************
001000*
001100* Authors: Peter B, Bertil K and Sergejs S.
001200* Purpose: Manage an invoice print company (PBS)
001300*          Nightly facturation run driver -- validates the
001400*          client master, then prints the invoice register,
001500*          in the one fixed order Accounts asked for.
001600* Initial Version Created: 1998-11-08
001700*
001800*----------------------------------------------------------
001900*  CHANGE LOG
002000*----------------------------------------------------------
002100* 11/08/98  PB  PBS-0231  ORIGINAL -- the old interactive          PBS0231
002200*                menu shell (main menu / submenus, CALL
002300*                'customermenu' and CALL 'servicemenu') is
002400*                retired.  The facturation run is now an
002500*                unattended overnight job with two fixed
002600*                steps; there is nobody at the console to
002700*                pick a menu number.
002800* 12/04/98  PB  PBS-0244  Step 2 (print-register) needs the        PBS0244
002900*                accepted/rejected counts step 1 produced, so
003000*                they are threaded through as PROCEDURE
003100*                DIVISION USING parameters on both CALLs
003200*                rather than re-derived from the files a
003300*                second time.
003400* 03/19/99  BK  PBS-0261  Y2K -- no date fields of our own         PBS0261
003500*                here, but both steps CALLed by this driver
003600*                were reviewed and use 4-digit years end to
003700*                end (see their own change logs).
003800* 09/02/99  SS  PBS-0270  Added the WK-COMPTEURS job-summary       PBS0270
003900*                DISPLAY at Z0100-EXIT-APPLICATION -- Accounts
004000*                wanted one line on the console confirming
004100*                both steps ran before they went looking at
004200*                REGISTRE and REJETS themselves.
004300* 04/10/00  PB  PBS-0299  Added a DUREE line                       PBS0299
004400*                (elapsed seconds) to the closing banner --
004500*                WK-RUN-TIME-DEBUT holds onto the start-of-run
004600*                ACCEPT so it is not lost when
004700*                Z0100-EXIT-APPLICATION re-uses WK-RUN-TIME for
004800*                the end-of-run ACCEPT.  Assumes the run does
004900*                not cross midnight, same as every other
005000*                DISPLAY-only timing in this shop.
005100**********************************************************
005200 ENVIRONMENT DIVISION.
005300*----------------------------------------------------------
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700*
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000**********************************************************
006100 DATA DIVISION.
006200*----------------------------------------------------------
006300 FILE SECTION.
006400**********************************************************
006500 WORKING-STORAGE SECTION.
006600*
006700*    Counts threaded between the two steps of the run.
006800*
006900 01  WK-COMPTEURS.
007000     05  WK-CLIENTS-ACCEPTES        PIC 9(05) COMP VALUE ZERO.
007100     05  WK-CLIENTS-REJETES         PIC 9(05) COMP VALUE ZERO.
007200*
007300*    Edited view of the above for the job-summary DISPLAY.
007400*
007500 01  WK-COMPTEURS-EDITE.
007600     05  WK-CLIENTS-ACCEPTES-E      PIC ZZ,ZZ9.
007700     05  WK-CLIENTS-REJETES-E       PIC ZZ,ZZ9.
007800*
007900*    Run date/time, DISPLAY-ed on the opening and closing
008000*    banners so the console log shows when each run started
008100*    and finished.
008200*
008300 01  WK-RUN-DATE                    PIC 9(08)   VALUE ZERO.
008400 01  WK-RUN-DATE-R REDEFINES WK-RUN-DATE.
008500     05  WK-RUN-DATE-AAAA           PIC 9(04).
008600     05  WK-RUN-DATE-MM             PIC 9(02).
008700     05  WK-RUN-DATE-JJ             PIC 9(02).
008800 01  WK-RUN-TIME                    PIC 9(08)   VALUE ZERO.
008900 01  WK-RUN-TIME-R REDEFINES WK-RUN-TIME.
009000     05  WK-RUN-TIME-HH             PIC 9(02).
009100     05  WK-RUN-TIME-MN             PIC 9(02).
009200     05  WK-RUN-TIME-SS             PIC 9(02).
009300     05  WK-RUN-TIME-CC             PIC 9(02).
009400*
009500*    Start-of-run copy of WK-RUN-TIME -- Z0100-EXIT-APPLICATION
009600*    re-ACCEPTs WK-RUN-TIME itself for the end-of-run banner, so
009700*    the start value has to be kept somewhere else if DUREE is
009800*    to be computed from it.
009900*
010000 01  WK-RUN-TIME-DEBUT              PIC 9(08)   VALUE ZERO.
010100 01  WK-RUN-TIME-DEBUT-R REDEFINES WK-RUN-TIME-DEBUT.
010200     05  WK-DEBUT-HH                PIC 9(02).
010300     05  WK-DEBUT-MN                PIC 9(02).
010400     05  WK-DEBUT-SS                PIC 9(02).
010500     05  WK-DEBUT-CC                PIC 9(02).
010600 01  WK-DUREE-SEC                   PIC 9(05) COMP VALUE ZERO.
010700*
010800*    Combined view of WK-COMPTEURS used only when the job
010900*    summary is echoed as a single ten-digit code on the
011000*    operator console at close of run.
011100*
011200 01  WK-COMPTEURS-R REDEFINES WK-COMPTEURS.
011300     05  WK-COMPTEURS-CODE          PIC 9(10).
011400*
011500*    Various constants
011600 01  HEADLINE                       PIC X(78)   VALUE ALL '-'.
011700*
011800**********************************************************
011900 PROCEDURE DIVISION.
012000 0000-MAIN.
012100
012200     PERFORM A0100-INIT
012300     PERFORM B0100-EXECUTER-ETAPES
012400     PERFORM Z0100-EXIT-APPLICATION
012500
012600     GOBACK
012700     .
012800
012900**********************************************************
013000 A0100-INIT.
013100
013200     ACCEPT WK-RUN-DATE FROM DATE YYYYMMDD
013300     ACCEPT WK-RUN-TIME FROM TIME
013400     MOVE WK-RUN-TIME TO WK-RUN-TIME-DEBUT
013500
013600     DISPLAY HEADLINE
013700     DISPLAY 'PBS - RUN FACTURATION - DEBUT '
013800             WK-RUN-DATE-AAAA '-' WK-RUN-DATE-MM '-'
013900             WK-RUN-DATE-JJ ' ' WK-RUN-TIME-HH ':'
014000             WK-RUN-TIME-MN ':' WK-RUN-TIME-SS
014100     DISPLAY HEADLINE
014200     MOVE ZERO TO WK-CLIENTS-ACCEPTES, WK-CLIENTS-REJETES
014300     .
014400
014500**********************************************************
014600*    Step 1: validate the client master.  Step 2: match
014700*    invoices to their lines and print the register.  Fixed
014800*    order -- print-register's client-known check depends on
014900*    CLIENTS-VALIDES already being written by step 1.
015000**********************************************************
015100 B0100-EXECUTER-ETAPES.
015200
015300     DISPLAY '(10) VALIDATION DU FICHIER CLIENTS'
015400     CALL 'PbsValidClients' USING WK-CLIENTS-ACCEPTES
015500                                   WK-CLIENTS-REJETES
015600
015700     DISPLAY '(20) IMPRESSION DU REGISTRE DES FACTURES'
015800     CALL 'print-register' USING WK-CLIENTS-ACCEPTES
015900                                  WK-CLIENTS-REJETES
016000     .
016100
016200**********************************************************
016300 Z0100-EXIT-APPLICATION.
016400
016500     MOVE WK-CLIENTS-ACCEPTES TO WK-CLIENTS-ACCEPTES-E
016600     MOVE WK-CLIENTS-REJETES  TO WK-CLIENTS-REJETES-E
016700     ACCEPT WK-RUN-TIME FROM TIME
016800
016900     COMPUTE WK-DUREE-SEC =
017000         (WK-RUN-TIME-HH * 3600 + WK-RUN-TIME-MN * 60
017100             + WK-RUN-TIME-SS)
017200         - (WK-DEBUT-HH * 3600 + WK-DEBUT-MN * 60 + WK-DEBUT-SS)
017300
017400     DISPLAY HEADLINE
017500     DISPLAY 'PBS - RUN FACTURATION - TERMINEE A '
017600             WK-RUN-TIME-HH ':' WK-RUN-TIME-MN ':'
017700             WK-RUN-TIME-SS
017800     DISPLAY ' CLIENTS ACCEPTES : ' WK-CLIENTS-ACCEPTES-E
017900     DISPLAY ' CLIENTS REJETES  : ' WK-CLIENTS-REJETES-E
018000     DISPLAY ' CODE RESUME      : ' WK-COMPTEURS-CODE
018100     DISPLAY ' DUREE (SEC)      : ' WK-DUREE-SEC
018200     DISPLAY HEADLINE
018300     .
018400
018500**********************************************************
