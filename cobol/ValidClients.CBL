000100**********************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. PbsValidClients.
000400 AUTHOR. BERTIL K.
000500 INSTALLATION. PBS - PRINT BUSINESS SYSTEMS.
000600 DATE-WRITTEN. 11/08/98.
000700 DATE-COMPILED.
000800 SECURITY. NON-CONFIDENTIAL.
000900**********************************************************
001000*
001100* Authors: Peter B, Bertil K and Sergejs S.
001200* Purpose: Manage an invoice print company (PBS)
001300*          Validate the client master before a facturation
001400*          run -- mandatory fields, e-mail shape, SIRET, and
001500*          rejects a client whose e-mail or SIRET repeats an
001600*          already-accepted one.
001700* Initial Version Created: 1998-11-08
001800*
001900*----------------------------------------------------------
002000*  CHANGE LOG
002100*----------------------------------------------------------
002200* 11/08/98  BK  PBS-0231  ORIGINAL -- built from the shape of      PBS0231
002300*                ReadBG.cbl (the bank-giro reconciliation
002400*                reader): same OPEN/READ-UNTIL-EOF/WRITE-BAD
002500*                pattern, applied to CLIENT-RECORD instead of
002600*                BG transaction codes.
002700* 11/22/98  BK  PBS-0231  Added the SIRET 14-numeric check         PBS0231
002800*                (110-VALIDER-SIRET) -- the old CUSTOMER-ORGNO
002900*                field was never actually validated on the DB2
003000*                side, only constrained to CHAR(14).
003100* 12/04/98  SS  PBS-0244  Added the duplicate-email/duplicate-     PBS0244
003200*                SIRET check against WS-CLIENTS-VALIDES-TABLE
003300*                (120-DOUBLON-CHECK).  Table sized at 500 --
003400*                revisit if the client master ever grows past
003500*                that.
003600* 01/14/99  PB  PBS-0251  A rejected client record is now          PBS0251
003700*                written to REJETS via CALL 'rejectlog' instead
003800*                of just DISPLAY-ed to the job log -- Accounts
003900*                asked for something they could hand to Sales
004000*                without reading the console.
004100* 03/19/99  BK  PBS-0261  Y2K -- CLI-DATE-CREATION is a 9(08)      PBS0261
004200*                YYYYMMDD field end to end now; nothing here
004300*                ever truncated the century.  (No validation of
004400*                the year was added at this point -- see PBS-0302.)
004500* 09/02/99  SS  PBS-0270  WS-CLIENTS-ACCEPTES-CNT and              PBS0270
004600*                WS-CLIENTS-REJETES-CNT are passed back to the
004700*                caller (PROCEDURE DIVISION USING) so pbs.cbl
004800*                can print one job-summary line for both steps
004900*                instead of each step DISPLAY-ing its own.
005000* 02/17/00  SS  PBS-0301  Validation reworked --                   PBS0301
005100*                reworked into one PERFORM 110-VALIDER-NOM THRU
005200*                110-VALIDATION-EXIT range with GO TO carrying
005300*                a record from one check to the next -- the old
005400*                chain of top-level IF CLIENT-VALIDE PERFORMs in
005500*                100-READ-CLIENT-FILE read fine at three checks
005600*                but was already getting hard to follow now that
005700*                a fourth (date-of-creation) is being added.
005800* 02/17/00  SS  PBS-0302  Date-of-creation check                   PBS0302
005900*                for a non-zero year (115-VALIDER-DATE-CREATION)
006000*                -- WS-CLI-DATE-CREATION-R added to break it down
006100*                the same way WS-RUN-DATE-R does elsewhere.  Also
006200*                added a numeric FS-CLIENTS-IN-NUM view of the
006300*                open file status, same belt-and-braces idiom
006400*                rejectlog.cbl already uses on FS-REJETS.
006500**********************************************************
006600 ENVIRONMENT DIVISION.
006700*----------------------------------------------------------
006800 CONFIGURATION SECTION.
006900 SPECIAL-NAMES.
007000     C01 IS TOP-OF-FORM.
007100*
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400     SELECT CLIENTS-IN ASSIGN TO 'CLIENTS'
007500         ORGANIZATION IS LINE SEQUENTIAL
007600         FILE STATUS IS FS-CLIENTS-IN.
007700
007800     SELECT CLIENTS-VALIDES ASSIGN TO 'CLIENTS-VALIDES'
007900         ORGANIZATION IS LINE SEQUENTIAL
008000         FILE STATUS IS FS-CLIENTS-OUT.
008100
008200**********************************************************
008300 DATA DIVISION.
008400*----------------------------------------------------------
008500 FILE SECTION.
008600 FD  CLIENTS-IN.
008700     COPY COPYLIB-CLIENT.
008800
008900 FD  CLIENTS-VALIDES.
009000 01  CLIENTS-VALIDES-REC            PIC X(98).
009100
009200**********************************************************
009300 WORKING-STORAGE SECTION.
009400*
009500*    Scan index for 114-VERIFIER-SIRET-CAR, a genuine one-off
009600*    scratch subscript with no group of its own -- kept as a
009700*    77-level the way the shop's older programs do rather than
009800*    folded under a 01.
009900*
010000 77  WS-SIRET-IDX                   PIC 9(02) COMP VALUE ZERO.
010100*
010200 01  SWITCHES.
010300     05  END-OF-FILE-SW             PIC X         VALUE 'N'.
010400         88  EOF                                   VALUE 'Y'.
010500     05  CLIENT-VALIDE-SW           PIC X         VALUE 'Y'.
010600         88  CLIENT-VALIDE                         VALUE 'Y'.
010700*
010800 01  FILE-STATUS-FIELDS.
010900     05  FS-CLIENTS-IN              PIC XX.
011000         88  FS-CLIENTS-IN-OK                      VALUE '00'.
011100     05  FS-CLIENTS-OUT             PIC XX.
011200         88  FS-CLIENTS-OUT-OK                     VALUE '00'.
011300*
011400*    Numeric view of the CLIENTS-IN file-status byte pair, used
011500*    only for the belt-and-braces range test at 100-INIT (same
011600*    idiom rejectlog.cbl uses on FS-REJETS).
011700*
011800 01  FS-CLIENTS-IN-NUM REDEFINES FS-CLIENTS-IN PIC 99.
011900*
012000*    Working copy of the incoming record used while it is being
012100*    picked apart -- CLIENT-RECORD itself lives in the FD and is
012200*    only trustworthy between a READ and the next READ.
012300*
012400 01  WS-CLIENT-COURANT.
012500     05  WS-CLI-ID                  PIC 9(06).
012600     05  WS-CLI-NOM                 PIC X(30).
012700     05  WS-CLI-EMAIL               PIC X(40).
012800     05  WS-CLI-SIRET               PIC X(14).
012900*
013000*        Alternate view of WS-CLI-SIRET used one byte at a time
013100*        by 110-VALIDER-SIRET to prove every position is
013200*        numeric.
013300*
013400     05  WS-CLI-SIRET-TABLE REDEFINES WS-CLI-SIRET.
013500         10  WS-CLI-SIRET-CAR OCCURS 14 TIMES
013600                                    PIC X.
013700     05  WS-CLI-DATE-CREATION       PIC 9(08).
013800*
013900*        Broken-down view of WS-CLI-DATE-CREATION, used by
014000*        115-VALIDER-DATE-CREATION to prove the year was not
014100*        left zero -- same idiom as WK-RUN-DATE-R in pbs.cbl.
014200*
014300     05  WS-CLI-DATE-CREATION-R REDEFINES WS-CLI-DATE-CREATION.
014400         10  WS-CLI-DATE-CREATION-AAAA  PIC 9(04).
014500         10  WS-CLI-DATE-CREATION-MM    PIC 9(02).
014600         10  WS-CLI-DATE-CREATION-JJ    PIC 9(02).
014700     05  FILLER                     PIC X(06)   VALUE SPACES.
014800*
014900*    Accepted-clients work table, built as CLIENTS-IN is read
015000*    and used only within this run, to detect a duplicate
015100*    e-mail/SIRET (120-DOUBLON-CHECK).  print-register does not
015200*    share it -- this table dies with this program at GOBACK,
015300*    so print-register rebuilds its own copy from the
015400*    CLIENTS-VALIDES file this program writes.
015500*
015600 01  WS-CLIENTS-VALIDES-TABLE.
015700     05  WS-CLIENTS-VALIDES-CNT     PIC S9(04) COMP VALUE ZERO.
015800     05  WS-CLIENTS-VALIDES-ENTREE  OCCURS 500 TIMES
015900                                    INDEXED BY WS-CV-IDX.
016000         10  WS-CV-ID               PIC 9(06).
016100         10  WS-CV-EMAIL            PIC X(40).
016200         10  WS-CV-SIRET            PIC X(14).
016300*
016400 01  WS-COMPTEURS.
016500     05  WS-CLIENTS-LUS             PIC 9(05) COMP VALUE ZERO.
016600     05  WS-CLIENTS-ACCEPTES-CNT    PIC 9(05) COMP VALUE ZERO.
016700     05  WS-CLIENTS-REJETES-CNT     PIC 9(05) COMP VALUE ZERO.
016800*
016900*    Edited view of the counters for the end-of-job DISPLAY.
017000*
017100 01  WS-COMPTEURS-EDITE.
017200     05  WS-CLIENTS-LUS-E           PIC ZZ,ZZ9.
017300     05  WS-CLIENTS-ACCEPTES-E      PIC ZZ,ZZ9.
017400     05  WS-CLIENTS-REJETES-E       PIC ZZ,ZZ9.
017500*
017600 01  WS-REJET-MOTIF                 PIC X(60)   VALUE SPACES.
017700 01  WS-REJET-CLE                   PIC X(10)   VALUE SPACES.
017800*
017900*    Scratch fields for the e-mail scan (110-VALIDER-EMAIL /
018000*    111-VERIFIER-POINT-EMAIL) and the SIRET scan (110-VALIDER-
018100*    SIRET) -- kept apart from the REJETS tally fields in the
018200*    copybook below, which count something else entirely.
018300*
018400 01  WS-EMAIL-SCAN.
018500     05  WS-EMAIL-IDX               PIC 9(02) COMP VALUE ZERO.
018600     05  WS-AROBASE-CNT             PIC 9(02) COMP VALUE ZERO.
018700     05  WS-AROBASE-POS             PIC 9(02) COMP VALUE ZERO.
018800     05  WS-POINT-TROUVE-SW         PIC X          VALUE 'N'.
018900         88  WS-POINT-TROUVE                        VALUE 'Y'.
019000*
019100 COPY COPYLIB-Z0900-rejet-wkstg.
019200*
019300 LINKAGE SECTION.
019400*----------------------------------------------------------
019500 01  LK-CLIENTS-ACCEPTES            PIC 9(05) COMP.
019600 01  LK-CLIENTS-REJETES             PIC 9(05) COMP.
019700**********************************************************
019800 PROCEDURE DIVISION USING LK-CLIENTS-ACCEPTES
019900                           LK-CLIENTS-REJETES.
020000 000-VALIDATE-CLIENTS.
020100     PERFORM 100-INIT
020200     PERFORM 100-READ-CLIENT-FILE UNTIL EOF
020300     PERFORM 100-END
020400     MOVE WS-CLIENTS-ACCEPTES-CNT TO LK-CLIENTS-ACCEPTES
020500     MOVE WS-CLIENTS-REJETES-CNT  TO LK-CLIENTS-REJETES
020600     GOBACK
020700     .
020800**********************************************************
020900 100-INIT.
021000     MOVE 'N' TO END-OF-FILE-SW
021100     MOVE ZERO TO WS-CLIENTS-LUS, WS-CLIENTS-ACCEPTES-CNT
021200     MOVE ZERO TO WS-CLIENTS-REJETES-CNT
021300     MOVE ZERO TO WS-CLIENTS-VALIDES-CNT
021400
021500     OPEN INPUT  CLIENTS-IN
021600          OUTPUT CLIENTS-VALIDES
021700
021800     IF NOT FS-CLIENTS-IN-OK OR FS-CLIENTS-IN-NUM > 09
021900         DISPLAY '*** PbsValidClients - CLIENTS OPEN FAILED - '
022000                 FS-CLIENTS-IN
022100         SET EOF TO TRUE
022200     ELSE
022300         READ CLIENTS-IN
022400             AT END SET EOF TO TRUE
022500         END-READ
022600     END-IF
022700     .
022800**********************************************************
022900 100-END.
023000     CLOSE CLIENTS-IN CLIENTS-VALIDES
023100
023200     MOVE WS-CLIENTS-LUS          TO WS-CLIENTS-LUS-E
023300     MOVE WS-CLIENTS-ACCEPTES-CNT TO WS-CLIENTS-ACCEPTES-E
023400     MOVE WS-CLIENTS-REJETES-CNT  TO WS-CLIENTS-REJETES-E
023500
023600     DISPLAY ' CLIENT MASTER VALIDATION - JOB SUMMARY'
023700     DISPLAY ' CLIENTS LUS      : ' WS-CLIENTS-LUS-E
023800     DISPLAY ' CLIENTS ACCEPTES : ' WS-CLIENTS-ACCEPTES-E
023900     DISPLAY ' CLIENTS REJETES  : ' WS-CLIENTS-REJETES-E
024000     .
024100**********************************************************
024200 100-READ-CLIENT-FILE.
024300     ADD 1 TO WS-CLIENTS-LUS
024400     MOVE 'Y' TO CLIENT-VALIDE-SW
024500     MOVE CLI-ID             TO WS-CLI-ID
024600     MOVE CLI-NOM            TO WS-CLI-NOM
024700     MOVE CLI-EMAIL          TO WS-CLI-EMAIL
024800     MOVE CLI-SIRET          TO WS-CLI-SIRET
024900     MOVE CLI-DATE-CREATION  TO WS-CLI-DATE-CREATION
025000
025100     PERFORM 110-VALIDER-NOM THRU 110-VALIDATION-EXIT
025200
025300     IF CLIENT-VALIDE
025400         PERFORM 120-DOUBLON-CHECK
025500     END-IF
025600
025700     IF CLIENT-VALIDE
025800         PERFORM 130-ACCEPTER-CLIENT
025900     ELSE
026000         PERFORM 140-REJETER-CLIENT
026100     END-IF
026200
026300     READ CLIENTS-IN
026400         AT END SET EOF TO TRUE
026500     END-READ
026600     .
026700**********************************************************
026800*    110-VALIDER-NOM THRU 110-VALIDATION-EXIT is PERFORMed as
026900*    one range from 100-READ-CLIENT-FILE -- each check GOes TO
027000*    110-VALIDATION-EXIT the moment it fails, so a client that
027100*    fails on the name never touches the e-mail/SIRET/date
027200*    checks below it; a check that passes GOes TO the next one
027300*    in the chain instead of falling through the scan helpers
027400*    sitting physically in between.
027500**********************************************************
027600*    Name must not be blank.
027700 110-VALIDER-NOM.
027800     IF WS-CLI-NOM = SPACES
027900         MOVE 'N' TO CLIENT-VALIDE-SW
028000         MOVE 'nom manquant' TO WS-REJET-MOTIF
028100         GO TO 110-VALIDATION-EXIT
028200     END-IF
028300
028400     GO TO 110-VALIDER-EMAIL
028500     .
028600**********************************************************
028700*    E-mail must contain exactly one '@', not in the first
028800*    position, and at least one '.' after it.
028900**********************************************************
029000 110-VALIDER-EMAIL.
029100     MOVE ZERO TO WS-AROBASE-CNT, WS-AROBASE-POS
029200     IF WS-CLI-EMAIL = SPACES
029300         MOVE 'N' TO CLIENT-VALIDE-SW
029400         MOVE 'email manquant' TO WS-REJET-MOTIF
029500         GO TO 110-VALIDATION-EXIT
029600     END-IF
029700     PERFORM 112-COMPTER-AROBASE VARYING WS-EMAIL-IDX
029800             FROM 1 BY 1 UNTIL WS-EMAIL-IDX > 40
029900
030000     IF WS-AROBASE-CNT NOT = 1
030100         MOVE 'N' TO CLIENT-VALIDE-SW
030200         MOVE 'email invalide - arobase' TO WS-REJET-MOTIF
030300         GO TO 110-VALIDATION-EXIT
030400     END-IF
030500     IF WS-AROBASE-POS = 1
030600         MOVE 'N' TO CLIENT-VALIDE-SW
030700         MOVE 'email invalide - arobase en tete'
030800             TO WS-REJET-MOTIF
030900         GO TO 110-VALIDATION-EXIT
031000     END-IF
031100     PERFORM 111-VERIFIER-POINT-EMAIL
031200     IF NOT CLIENT-VALIDE
031300         GO TO 110-VALIDATION-EXIT
031400     END-IF
031500
031600     GO TO 110-VALIDER-SIRET
031700     .
031800**********************************************************
031900*    Count the '@' characters in WS-CLI-EMAIL and remember the
032000*    last one seen (there must be exactly one).
032100**********************************************************
032200 112-COMPTER-AROBASE.
032300     IF WS-CLI-EMAIL(WS-EMAIL-IDX:1) = '@'
032400         ADD 1 TO WS-AROBASE-CNT
032500         MOVE WS-EMAIL-IDX TO WS-AROBASE-POS
032600     END-IF
032700     .
032800**********************************************************
032900*    Confirm a '.' appears somewhere after the '@' located by
033000*    110-VALIDER-EMAIL -- an indexed, not FUNCTION-based, scan.
033100**********************************************************
033200 111-VERIFIER-POINT-EMAIL.
033300     MOVE 'N' TO WS-POINT-TROUVE-SW
033400     PERFORM 113-CHERCHER-POINT VARYING WS-EMAIL-IDX
033500             FROM WS-AROBASE-POS BY 1 UNTIL WS-EMAIL-IDX > 40
033600
033700     IF NOT WS-POINT-TROUVE
033800         MOVE 'N' TO CLIENT-VALIDE-SW
033900         MOVE 'email invalide - point manquant'
034000             TO WS-REJET-MOTIF
034100     END-IF
034200     .
034300**********************************************************
034400 113-CHERCHER-POINT.
034500     IF WS-CLI-EMAIL(WS-EMAIL-IDX:1) = '.'
034600         SET WS-POINT-TROUVE TO TRUE
034700     END-IF
034800     .
034900**********************************************************
035000*    SIRET must be exactly fourteen numeric characters.
035100**********************************************************
035200 110-VALIDER-SIRET.
035300     PERFORM 114-VERIFIER-SIRET-CAR VARYING WS-SIRET-IDX
035400             FROM 1 BY 1 UNTIL WS-SIRET-IDX > 14
035500
035600     IF NOT CLIENT-VALIDE
035700         MOVE 'SIRET invalide - 14 chiffres requis'
035800             TO WS-REJET-MOTIF
035900         GO TO 110-VALIDATION-EXIT
036000     END-IF
036100
036200     GO TO 115-VALIDER-DATE-CREATION
036300     .
036400**********************************************************
036500 114-VERIFIER-SIRET-CAR.
036600     IF WS-CLI-SIRET-CAR(WS-SIRET-IDX) NOT NUMERIC
036700         MOVE 'N' TO CLIENT-VALIDE-SW
036800     END-IF
036900     .
037000**********************************************************
037100*    Year of CLI-DATE-CREATION must not have been left zero --
037200*    last stop in the chain; falls straight through into
037300*    110-VALIDATION-EXIT below, pass or fail.
037400**********************************************************
037500 115-VALIDER-DATE-CREATION.
037600     IF WS-CLI-DATE-CREATION-AAAA = ZERO
037700         MOVE 'N' TO CLIENT-VALIDE-SW
037800         MOVE 'date de creation manquante' TO WS-REJET-MOTIF
037900     END-IF
038000     .
038100**********************************************************
038200 110-VALIDATION-EXIT.
038300     EXIT.
038400**********************************************************
038500*    A client whose e-mail or SIRET repeats one already on the
038600*    accepted-clients table is rejected.
038700**********************************************************
038800 120-DOUBLON-CHECK.
038900     PERFORM 121-COMPARER-DOUBLON VARYING WS-CV-IDX
039000             FROM 1 BY 1 UNTIL WS-CV-IDX > WS-CLIENTS-VALIDES-CNT
039100     .
039200**********************************************************
039300 121-COMPARER-DOUBLON.
039400     IF WS-CV-EMAIL(WS-CV-IDX) = WS-CLI-EMAIL
039500         MOVE 'N' TO CLIENT-VALIDE-SW
039600         MOVE 'email deja utilise' TO WS-REJET-MOTIF
039700     END-IF
039800     IF WS-CV-SIRET(WS-CV-IDX) = WS-CLI-SIRET
039900         MOVE 'N' TO CLIENT-VALIDE-SW
040000         MOVE 'SIRET deja utilise' TO WS-REJET-MOTIF
040100     END-IF
040200     .
040300**********************************************************
040400 130-ACCEPTER-CLIENT.
040500     WRITE CLIENTS-VALIDES-REC FROM CLIENT-RECORD
040600
040700     ADD 1 TO WS-CLIENTS-ACCEPTES-CNT
040800     IF WS-CLIENTS-VALIDES-CNT < 500
040900         ADD 1 TO WS-CLIENTS-VALIDES-CNT
041000         MOVE WS-CLI-ID    TO WS-CV-ID(WS-CLIENTS-VALIDES-CNT)
041100         MOVE WS-CLI-EMAIL TO WS-CV-EMAIL(WS-CLIENTS-VALIDES-CNT)
041200         MOVE WS-CLI-SIRET TO WS-CV-SIRET(WS-CLIENTS-VALIDES-CNT)
041300     ELSE
041400         DISPLAY '*** PbsValidClients - ACCEPTED-CLIENTS TABLE '
041500                 'FULL AT 500 - DUPLICATE CHECK NO LONGER '
041600                 'RELIABLE'
041700     END-IF
041800     .
041900**********************************************************
042000 140-REJETER-CLIENT.
042100     ADD 1 TO WS-CLIENTS-REJETES-CNT
042200     MOVE WS-CLI-ID TO WS-REJET-CLE
042300     CALL 'rejectlog' USING 'CLIENT ' WS-REJET-CLE WS-REJET-MOTIF
042400                             W9-REJET-CNT
042500     .
042600**********************************************************
