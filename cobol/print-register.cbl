000100**********************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. print-register.
000400 AUTHOR. PETER B.
000500 INSTALLATION. PBS - PRINT BUSINESS SYSTEMS.
000600 DATE-WRITTEN. 12/10/98.
000700 DATE-COMPILED.
000800 SECURITY. NON-CONFIDENTIAL.
000900**********************************************************
001000*
001100* Authors: Peter B, Bertil K and Sergejs S.
001200* Purpose: Manage an invoice print company (PBS)
001300*          Match each invoice header against its detail
001400*          lines, price every line, roll the lines up into
001500*          invoice and grand totals, and print the invoice
001600*          register (REGISTRE).
001700* Initial Version Created: 1998-12-10
001800*
001900*----------------------------------------------------------
002000*  CHANGE LOG
002100*----------------------------------------------------------
002200* 12/10/98  PB  PBS-0244  ORIGINAL -- replaces the old             PBS0244
002300*                submit-invoices.cbl cursor loop (customer,
002400*                then that customer's invoices, then that
002500*                invoice's items, all against DB2) with a
002600*                sequential FACTURES/LIGNES header-to-detail
002700*                match, since the facturation run has no DB2
002800*                underneath it any more.
002900* 12/18/98  PB  PBS-0244  Added B0400-VALIDER-LIGNE -- the old     PBS0244
003000*                ITEM table had a NOT NULL/CHECK constraint for
003100*                each of these; now that LIGNES arrives as a
003200*                flat file with nothing enforcing it, a bad
003300*                line is rejected here and skipped, not just
003400*                mis-priced.
003500* 01/20/99  BK  PBS-0251  Rejected lines now go to REJETS via      PBS0251
003600*                CALL 'rejectlog' (shared with PbsValidClients)
003700*                instead of a DISPLAY on the console.
003800* 02/11/99  SS  PBS-0254  Client-master lookup for the             PBS0254
003900*                "*** CLIENT INCONNU ***" flag now reads
004000*                CLIENTS-VALIDES itself (A0200-CHARGER-CLIENTS)
004100*                -- PbsValidClients' own accepted-clients table
004200*                dies with that program when it GOBACKs, so
004300*                this run has to rebuild it from the file.
004400* 03/19/99  BK  PBS-0261  Y2K -- WS-FAC-DATE-R and the report      PBS0261
004500*                heading date are both 4-digit-year fields end
004600*                to end now.
004700* 09/02/99  SS  PBS-0270  Accepted/rejected client counts are      PBS0270
004800*                now passed in on PROCEDURE DIVISION USING (out
004900*                of PbsValidClients, by way of pbs.cbl) so the
005000*                REGISTRE end-of-report page can show both
005100*                steps' tallies on the one page Accounts files.
005200* 07/09/01  PB  PBS-0288  Orphan LIGNES left over past the last    PBS0288
005300*                FACTURES header (a file mismatch, not supposed
005400*                to happen) are now drained and rejected at
005500*                Z0050 instead of being silently dropped.
005600* 11/15/01  SS  PBS-0295  FAC-DATE zero, or month/day bad         PBS0295
005700*                out of range, was going straight to the register
005800*                unchecked -- invoice date is mandatory per the
005900*                facturation rules.  B0170-VALIDER-DATE-FACTURE
006000*                added; the entete line now shows a
006100*                "*** DATE INVALIDE ***" flag the same way an
006200*                unknown client does.
006300**********************************************************
006400 ENVIRONMENT DIVISION.
006500*----------------------------------------------------------
006600 CONFIGURATION SECTION.
006700 SPECIAL-NAMES.
006800     C01 IS TOP-OF-FORM.
006900*
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200     SELECT FACTURES-IN ASSIGN TO 'FACTURES'
007300         ORGANIZATION IS LINE SEQUENTIAL
007400         FILE STATUS IS FS-FACTURES-IN.
007500
007600     SELECT LIGNES-IN ASSIGN TO 'LIGNES'
007700         ORGANIZATION IS LINE SEQUENTIAL
007800         FILE STATUS IS FS-LIGNES-IN.
007900
008000     SELECT CLIENTS-VALIDES-IN ASSIGN TO 'CLIENTS-VALIDES'
008100         ORGANIZATION IS LINE SEQUENTIAL
008200         FILE STATUS IS FS-CLIENTS-IN.
008300
008400     SELECT REGISTRE-OUT ASSIGN TO 'REGISTRE'
008500         ORGANIZATION IS LINE SEQUENTIAL
008600         FILE STATUS IS FS-REGISTRE-OUT.
008700
008800**********************************************************
008900 DATA DIVISION.
009000*----------------------------------------------------------
009100 FILE SECTION.
009200 FD  FACTURES-IN.
009300     COPY COPYLIB-FACTURE.
009400
009500 FD  LIGNES-IN.
009600     COPY COPYLIB-LIGNE.
009700
009800 FD  CLIENTS-VALIDES-IN.
009900     COPY COPYLIB-CLIENT.
010000
010100 FD  REGISTRE-OUT.
010200 01  REGISTRE-LIGNE                 PIC X(132).
010300
010400**********************************************************
010500 WORKING-STORAGE SECTION.
010600*
010700 01  SWITCHES.
010800     05  EOF-FACTURES-SW            PIC X         VALUE 'N'.
010900         88  EOF-FACTURES                          VALUE 'Y'.
011000     05  EOF-LIGNES-SW              PIC X         VALUE 'N'.
011100         88  EOF-LIGNES                            VALUE 'Y'.
011200     05  EOF-CLIENTS-SW             PIC X         VALUE 'N'.
011300         88  EOF-CLIENTS                           VALUE 'Y'.
011400     05  LIGNE-VALIDE-SW            PIC X         VALUE 'Y'.
011500         88  LIGNE-VALIDE                          VALUE 'Y'.
011600     05  CLIENT-CONNU-SW            PIC X         VALUE 'N'.
011700         88  CLIENT-CONNU                          VALUE 'Y'.
011800     05  DATE-VALIDE-SW             PIC X         VALUE 'Y'.
011900         88  DATE-VALIDE                            VALUE 'Y'.
012000*
012100 01  FILE-STATUS-FIELDS.
012200     05  FS-FACTURES-IN             PIC XX.
012300         88  FS-FACTURES-IN-OK                     VALUE '00'.
012400     05  FS-LIGNES-IN               PIC XX.
012500         88  FS-LIGNES-IN-OK                        VALUE '00'.
012600     05  FS-CLIENTS-IN              PIC XX.
012700         88  FS-CLIENTS-IN-OK                       VALUE '00'.
012800     05  FS-REGISTRE-OUT            PIC XX.
012900         88  FS-REGISTRE-OUT-OK                     VALUE '00'.
013000*
013100*    Working copy of the current invoice header -- FACTURE-
013200*    RECORD itself lives in the FD and is only trustworthy
013300*    between a READ and the next READ.
013400*
013500 01  WS-FACTURE-COURANTE.
013600     05  WS-FAC-ID                  PIC 9(06).
013700     05  WS-FAC-DATE                PIC 9(08).
013800*
013900*        Alternate view of WS-FAC-DATE, split into year/month/day
014000*        for the register heading and used by B0170-VALIDER-
014100*        DATE-FACTURE to prove the date is a plausible YYYYMMDD.
014200*
014300     05  WS-FAC-DATE-R REDEFINES WS-FAC-DATE.
014400         10  WS-FAC-DATE-AAAA       PIC 9(04).
014500         10  WS-FAC-DATE-MM         PIC 9(02).
014600         10  WS-FAC-DATE-JJ         PIC 9(02).
014700     05  WS-FAC-CLIENT-ID           PIC 9(06).
014800     05  FILLER                     PIC X(04)   VALUE SPACES.
014900*
015000*    Working copy of the current invoice line, filled in from
015100*    LIGNES-IN every time a matching detail record is read.
015200*
015300 01  WS-LIGNE-COURANTE.
015400     05  WS-LIG-FACTURE-ID          PIC 9(06).
015500     05  WS-LIG-ID                  PIC 9(04).
015600     05  WS-LIG-DESCRIPTION         PIC X(30).
015700     05  WS-LIG-QUANTITE            PIC 9(05).
015800     05  WS-LIG-PRIX-UNITAIRE-HT    PIC 9(08)V99.
015900*
016000*        Alternate numeric view of the unit price, used to
016100*        echo the price onto a REJETS line for a rejected line
016200*        item.
016300*
016400     05  WS-LIG-PRIX-UNITAIRE-R REDEFINES
016500                                 WS-LIG-PRIX-UNITAIRE-HT.
016600         10  WS-LIG-PRIX-ENTIER     PIC 9(08).
016700         10  WS-LIG-PRIX-CENTIMES   PIC 99.
016800     05  WS-LIG-TAUX-TVA            PIC X(04).
016900         88  WS-LIG-TVA-ZERO            VALUE 'ZERO'.
017000         88  WS-LIG-TVA-C55             VALUE 'C55 '.
017100         88  WS-LIG-TVA-DIX             VALUE 'DIX '.
017200         88  WS-LIG-TVA-VING            VALUE 'VING'.
017300         88  WS-LIG-TVA-VALIDE           VALUE 'ZERO' 'C55 '
017400                                                 'DIX ' 'VING'.
017500     05  FILLER                     PIC X(04)   VALUE SPACES.
017600*
017700*    TauxTva enumeration -- the closed set of authorized VAT
017800*    rates, expressed as a rate-per-one with 3 decimals so a
017900*    5.5% rate carries exactly.  Loaded once at A0100-INIT and
018000*    searched by B0450-CALCULER-LIGNE; do not add a fifth entry
018100*    without a matching change to WS-LIG-TVA-VALIDE above and
018200*    LIG-TVA-VALIDE in COPYLIB-LIGNE.
018300*
018400 01  WS-TVA-TABLE-VALEURS.
018500     05  FILLER                     PIC X(04)   VALUE 'ZERO'.
018600     05  FILLER                     PIC 9V999 COMP-3 VALUE 0.000.
018700     05  FILLER                     PIC X(04)   VALUE 'C55 '.
018800     05  FILLER                     PIC 9V999 COMP-3 VALUE 0.055.
018900     05  FILLER                     PIC X(04)   VALUE 'DIX '.
019000     05  FILLER                     PIC 9V999 COMP-3 VALUE 0.100.
019100     05  FILLER                     PIC X(04)   VALUE 'VING'.
019200     05  FILLER                     PIC 9V999 COMP-3 VALUE 0.200.
019300 01  WS-TVA-TABLE REDEFINES WS-TVA-TABLE-VALEURS.
019400     05  WS-TVA-ENTREE OCCURS 4 TIMES INDEXED BY WS-TVA-IDX.
019500         10  WS-TVA-CODE            PIC X(04).
019600         10  WS-TVA-POURCENT        PIC 9V999   COMP-3.
019700*
019800*    Per-line computed amounts (signed packed decimal, per
019900*    SPEC).  MONTANT-HT and MONTANT-TTC are exact; MONTANT-TVA
020000*    is rounded HALF-UP at B0450-CALCULER-LIGNE.
020100*
020200 01  MONTANT-LIGNE.
020300     05  MONTANT-HT                 PIC S9(11)V99 COMP-3.
020400     05  MONTANT-TVA                PIC S9(11)V99 COMP-3.
020500     05  MONTANT-TTC                PIC S9(11)V99 COMP-3.
020600     05  FILLER                     PIC X(04)   VALUE SPACES.
020700*
020800*    Invoice-level accumulators, reset at B0100-IMPRIMER-
020900*    REGISTRE for every invoice and rolled into the grand
021000*    totals at B0500-IMPRIMER-TOTAL-FACTURE.
021100*
021200 01  WS-FACTURE-CUMUL.
021300     05  WS-CUM-HT                  PIC S9(13)V99 COMP-3.
021400     05  WS-CUM-TVA                 PIC S9(13)V99 COMP-3.
021500     05  WS-CUM-TTC                 PIC S9(13)V99 COMP-3.
021600     05  FILLER                     PIC X(04)   VALUE SPACES.
021700*
021800*    Grand totals, accumulated across the whole run and printed
021900*    by Z0100-EXIT-APPLICATION.
022000*
022100 01  WS-GRAND-TOTAL.
022200     05  WS-GT-HT                   PIC S9(13)V99 COMP-3
022300                                                 VALUE ZERO.
022400     05  WS-GT-TVA                  PIC S9(13)V99 COMP-3
022500                                                 VALUE ZERO.
022600     05  WS-GT-TTC                  PIC S9(13)V99 COMP-3
022700                                                 VALUE ZERO.
022800     05  FILLER                     PIC X(04)   VALUE SPACES.
022900*
023000*    Client-master lookup table, built once from CLIENTS-
023100*    VALIDES before the first invoice is printed.
023200*
023300 01  WS-CLIENTS-TABLE.
023400     05  WS-CLIENTS-CNT             PIC S9(04) COMP VALUE ZERO.
023500     05  WS-CLIENTS-ENTREE OCCURS 500 TIMES
023600                                    INDEXED BY WS-CLI-IDX.
023700         10  WS-CLI-TAB-ID          PIC 9(06).
023800         10  WS-CLI-TAB-NOM         PIC X(30).
023900*
024000 01  WS-COMPTEURS.
024100     05  WS-FACTURES-CNT            PIC 9(05) COMP VALUE ZERO.
024200     05  WS-LIGNES-CNT              PIC 9(05) COMP VALUE ZERO.
024300     05  WS-LIGNES-REJETEES-CNT     PIC 9(05) COMP VALUE ZERO.
024400*
024500 01  WS-REJET-MOTIF                 PIC X(60)   VALUE SPACES.
024600 01  WS-REJET-CLE                   PIC X(10)   VALUE SPACES.
024700*
024800 COPY COPYLIB-Z0900-rejet-wkstg.
024900*
025000*    Report heading line (printed once, at A0100-INIT).
025100*
025200 01  WS-LIGNE-TITRE.
025300     05  FILLER                     PIC X(10)
025400                                 VALUE 'PBS'.
025500     05  FILLER                     PIC X(30)
025600                                 VALUE 'REGISTRE DES FACTURES'.
025700     05  FILLER                     PIC X(15)
025800                                 VALUE 'DATE DU JOUR : '.
025900     05  WS-TITRE-DATE              PIC 9999/99/99.
026000     05  FILLER                     PIC X(67)   VALUE SPACES.
026100*
026200*    Invoice header line -- one per invoice, ahead of its
026300*    detail lines.
026400*
026500 01  WS-LIGNE-ENTETE-FACTURE.
026600     05  FILLER                     PIC X(08)
026700                                 VALUE 'FACTURE '.
026800     05  WS-ENT-FAC-ID              PIC ZZZZZ9.
026900     05  FILLER                     PIC X(03)   VALUE SPACES.
027000     05  WS-ENT-FAC-DATE            PIC 9999/99/99.
027100     05  FILLER                     PIC X(03)   VALUE SPACES.
027200     05  FILLER                     PIC X(08)
027300                                 VALUE 'CLIENT '.
027400     05  WS-ENT-CLI-ID              PIC ZZZZZ9.
027500     05  FILLER                     PIC X(02)   VALUE SPACES.
027600     05  WS-ENT-CLI-NOM             PIC X(30).
027700     05  WS-ENT-CLI-INCONNU         PIC X(23)   VALUE SPACES.
027800     05  FILLER                     PIC X(33)   VALUE SPACES.
027900*
028000*    Detail line -- one per invoice line, printed only for a
028100*    line that passed B0400-VALIDER-LIGNE.
028200*
028300 01  WS-LIGNE-DETAIL.
028400     05  FILLER                     PIC X(06)   VALUE SPACES.
028500     05  WS-DET-LIG-ID              PIC ZZZ9.
028600     05  FILLER                     PIC X(02)   VALUE SPACES.
028700     05  WS-DET-DESCRIPTION         PIC X(30).
028800     05  FILLER                     PIC X(01)   VALUE SPACES.
028900     05  WS-DET-QUANTITE            PIC ZZ,ZZ9.
029000     05  FILLER                     PIC X(01)   VALUE SPACES.
029100     05  WS-DET-PRIX-UNITAIRE       PIC ZZ,ZZZ,ZZ9.99.
029200     05  FILLER                     PIC X(01)   VALUE SPACES.
029300     05  WS-DET-MONTANT-HT          PIC ZZ,ZZZ,ZZZ,ZZ9.99-.
029400     05  FILLER                     PIC X(01)   VALUE SPACES.
029500     05  WS-DET-TAUX-TVA            PIC X(04).
029600     05  FILLER                     PIC X(01)   VALUE SPACES.
029700     05  WS-DET-MONTANT-TVA         PIC ZZ,ZZZ,ZZZ,ZZ9.99-.
029800     05  FILLER                     PIC X(01)   VALUE SPACES.
029900     05  WS-DET-MONTANT-TTC         PIC ZZ,ZZZ,ZZZ,ZZ9.99-.
030000     05  FILLER                     PIC X(07)   VALUE SPACES.
030100*
030200*    Invoice-total line, printed once at the invoice's control
030300*    break.
030400*
030500 01  WS-LIGNE-TOTAL-FACTURE.
030600     05  FILLER                     PIC X(10)
030700                                 VALUE '  TOTAL HT'.
030800     05  WS-TOT-FAC-HT              PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.
030900     05  FILLER                     PIC X(06)
031000                                 VALUE ' TVA  '.
031100     05  WS-TOT-FAC-TVA             PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.
031200     05  FILLER                     PIC X(06)
031300                                 VALUE ' TTC  '.
031400     05  WS-TOT-FAC-TTC             PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.
031500     05  FILLER                     PIC X(47)   VALUE SPACES.
031600*
031700*    Grand-total / job-summary lines, printed by Z0100-EXIT-
031800*    APPLICATION.
031900*
032000 01  WS-LIGNE-TOTAL-GENERAL.
032100     05  FILLER                     PIC X(20)
032200                                 VALUE 'TOTAUX GENERAUX  HT '.
032300     05  WS-GT-HT-E                 PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.
032400     05  FILLER                     PIC X(06)
032500                                 VALUE ' TVA  '.
032600     05  WS-GT-TVA-E                PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.
032700     05  FILLER                     PIC X(06)
032800                                 VALUE ' TTC  '.
032900     05  WS-GT-TTC-E                PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.
033000     05  FILLER                     PIC X(37)   VALUE SPACES.
033100*
033200 01  WS-LIGNE-COMPTEURS.
033300     05  FILLER                     PIC X(20)
033400                                 VALUE 'FACTURES TRAITEES  '.
033500     05  WS-CMP-FACTURES            PIC ZZ,ZZ9.
033600     05  FILLER                     PIC X(06)
033700                                 VALUE '  LIG '.
033800     05  WS-CMP-LIGNES              PIC ZZ,ZZ9.
033900     05  FILLER                     PIC X(07)
034000                                 VALUE ' REJET '.
034100     05  WS-CMP-LIGNES-REJET        PIC ZZ,ZZ9.
034200     05  FILLER                     PIC X(06)
034300                                 VALUE '  CLI '.
034400     05  WS-CMP-CLIENTS-ACC         PIC ZZ,ZZ9.
034500     05  FILLER                     PIC X(07)
034600                                 VALUE ' REJET '.
034700     05  WS-CMP-CLIENTS-REJ         PIC ZZ,ZZ9.
034800     05  FILLER                     PIC X(56)   VALUE SPACES.
034900*
035000 LINKAGE SECTION.
035100*----------------------------------------------------------
035200 01  LK-CLIENTS-ACCEPTES            PIC 9(05) COMP.
035300 01  LK-CLIENTS-REJETES             PIC 9(05) COMP.
035400**********************************************************
035500 PROCEDURE DIVISION USING LK-CLIENTS-ACCEPTES
035600                           LK-CLIENTS-REJETES.
035700 0000-MAIN.
035800     PERFORM A0100-INIT
035900     PERFORM B0100-IMPRIMER-REGISTRE UNTIL EOF-FACTURES
036000     PERFORM Z0050-PURGER-LIGNES-ORPHELINES UNTIL EOF-LIGNES
036100     PERFORM Z0100-EXIT-APPLICATION
036200     GOBACK
036300     .
036400**********************************************************
036500 A0100-INIT.
036600     MOVE ZERO TO WS-GT-HT, WS-GT-TVA, WS-GT-TTC
036700     MOVE ZERO TO WS-FACTURES-CNT, WS-LIGNES-CNT
036800     MOVE ZERO TO WS-LIGNES-REJETEES-CNT
036900
037000     OPEN INPUT  FACTURES-IN
037100                 LIGNES-IN
037200          OUTPUT REGISTRE-OUT
037300
037400     IF NOT FS-FACTURES-IN-OK OR NOT FS-LIGNES-IN-OK
037500         DISPLAY '*** print-register - FACTURES/LIGNES OPEN '
037600                 'FAILED - ' FS-FACTURES-IN ' ' FS-LIGNES-IN
037700         SET EOF-FACTURES TO TRUE
037800         SET EOF-LIGNES TO TRUE
037900     ELSE
038000         PERFORM A0200-CHARGER-CLIENTS
038100
038200         READ FACTURES-IN
038300             AT END SET EOF-FACTURES TO TRUE
038400         END-READ
038500         READ LIGNES-IN
038600             AT END SET EOF-LIGNES TO TRUE
038700         END-READ
038800
038900         ACCEPT WS-TITRE-DATE FROM DATE YYYYMMDD
039000         WRITE REGISTRE-LIGNE FROM WS-LIGNE-TITRE
039100         WRITE REGISTRE-LIGNE FROM SPACES
039200     END-IF
039300     .
039400**********************************************************
039500*    Rebuild the accepted-clients table from CLIENTS-VALIDES
039600*    -- PbsValidClients' own in-memory table does not survive
039700*    past that program's GOBACK.
039800**********************************************************
039900 A0200-CHARGER-CLIENTS.
040000     OPEN INPUT CLIENTS-VALIDES-IN
040100     IF NOT FS-CLIENTS-IN-OK
040200         DISPLAY '*** print-register - CLIENTS-VALIDES OPEN '
040300                 'FAILED - ' FS-CLIENTS-IN
040400     ELSE
040500         READ CLIENTS-VALIDES-IN
040600             AT END SET EOF-CLIENTS TO TRUE
040700         END-READ
040800         PERFORM A0250-CHARGER-UN-CLIENT UNTIL EOF-CLIENTS
040900         CLOSE CLIENTS-VALIDES-IN
041000     END-IF
041100     MOVE 'N' TO EOF-CLIENTS-SW
041200     .
041300**********************************************************
041400 A0250-CHARGER-UN-CLIENT.
041500     IF WS-CLIENTS-CNT < 500
041600         ADD 1 TO WS-CLIENTS-CNT
041700         MOVE CLI-ID  TO WS-CLI-TAB-ID(WS-CLIENTS-CNT)
041800         MOVE CLI-NOM TO WS-CLI-TAB-NOM(WS-CLIENTS-CNT)
041900     ELSE
042000         DISPLAY '*** print-register - CLIENTS TABLE FULL AT '
042100                 '500 - SOME CLIENTS UNKNOWN TO THE REGISTER'
042200     END-IF
042300
042400     READ CLIENTS-VALIDES-IN
042500         AT END SET EOF-CLIENTS TO TRUE
042600     END-READ
042700     .
042800**********************************************************
042900*    One full invoice: header, its matching detail lines, and
043000*    the invoice-total line at the control break.
043100**********************************************************
043200 B0100-IMPRIMER-REGISTRE.
043300     MOVE FAC-ID          TO WS-FAC-ID
043400     MOVE FAC-DATE        TO WS-FAC-DATE
043500     MOVE FAC-CLIENT-ID   TO WS-FAC-CLIENT-ID
043600     ADD 1 TO WS-FACTURES-CNT
043700     MOVE ZERO TO WS-CUM-HT, WS-CUM-TVA, WS-CUM-TTC
043800
043900     PERFORM B0170-VALIDER-DATE-FACTURE
044000     PERFORM B0150-RECHERCHER-CLIENT
044100     PERFORM B0200-IMPRIMER-ENTETE-FACTURE
044200
044300     PERFORM B0350-TRAITER-UNE-LIGNE
044400         UNTIL EOF-LIGNES
044500            OR WS-LIG-FACTURE-ID NOT = WS-FAC-ID
044600
044700     PERFORM B0500-IMPRIMER-TOTAL-FACTURE
044800
044900     READ FACTURES-IN
045000         AT END SET EOF-FACTURES TO TRUE
045100     END-READ
045200     .
045300**********************************************************
045400*    Look WS-FAC-CLIENT-ID up in the client-master table built
045500*    at A0200-CHARGER-CLIENTS.
045600**********************************************************
045700 B0150-RECHERCHER-CLIENT.
045800     MOVE 'N' TO CLIENT-CONNU-SW
045900     MOVE SPACES TO WS-ENT-CLI-NOM
046000     PERFORM B0160-COMPARER-CLIENT VARYING WS-CLI-IDX
046100             FROM 1 BY 1 UNTIL WS-CLI-IDX > WS-CLIENTS-CNT
046200                            OR CLIENT-CONNU
046300     .
046400**********************************************************
046500 B0160-COMPARER-CLIENT.
046600     IF WS-CLI-TAB-ID(WS-CLI-IDX) = WS-FAC-CLIENT-ID
046700         SET CLIENT-CONNU TO TRUE
046800         MOVE WS-CLI-TAB-NOM(WS-CLI-IDX) TO WS-ENT-CLI-NOM
046900     END-IF
047000     .
047100**********************************************************
047200*    Invoice date is mandatory -- FAC-DATE = zero or a month/day
047300*    out of range flags the invoice the same way an unknown
047400*    client does.
047500**********************************************************
047600 B0170-VALIDER-DATE-FACTURE.
047700     MOVE 'Y' TO DATE-VALIDE-SW
047800     IF WS-FAC-DATE = ZERO
047900         MOVE 'N' TO DATE-VALIDE-SW
048000     END-IF
048100     IF DATE-VALIDE AND
048200        (WS-FAC-DATE-MM < 01 OR WS-FAC-DATE-MM > 12)
048300         MOVE 'N' TO DATE-VALIDE-SW
048400     END-IF
048500     IF DATE-VALIDE AND
048600        (WS-FAC-DATE-JJ < 01 OR WS-FAC-DATE-JJ > 31)
048700         MOVE 'N' TO DATE-VALIDE-SW
048800     END-IF
048900     .
049000**********************************************************
049100 B0200-IMPRIMER-ENTETE-FACTURE.
049200     MOVE WS-FAC-ID           TO WS-ENT-FAC-ID
049300     MOVE WS-FAC-DATE-AAAA    TO WS-ENT-FAC-DATE(1:4)
049400     MOVE WS-FAC-DATE-MM      TO WS-ENT-FAC-DATE(6:2)
049500     MOVE WS-FAC-DATE-JJ      TO WS-ENT-FAC-DATE(9:2)
049600     MOVE WS-FAC-CLIENT-ID    TO WS-ENT-CLI-ID
049700
049800     IF NOT CLIENT-CONNU
049900         MOVE '*** CLIENT INCONNU ***' TO WS-ENT-CLI-INCONNU
050000     ELSE
050100         IF NOT DATE-VALIDE
050200             MOVE '*** DATE INVALIDE ***' TO WS-ENT-CLI-INCONNU
050300         ELSE
050400             MOVE SPACES TO WS-ENT-CLI-INCONNU
050500         END-IF
050600     END-IF
050700
050800     WRITE REGISTRE-LIGNE FROM WS-LIGNE-ENTETE-FACTURE
050900     .
051000**********************************************************
051100*    Validate, price and print one detail line, then read the
051200*    next LIGNES record.
051300**********************************************************
051400 B0350-TRAITER-UNE-LIGNE.
051500     ADD 1 TO WS-LIGNES-CNT
051600     MOVE LIG-FACTURE-ID       TO WS-LIG-FACTURE-ID
051700     MOVE LIG-ID               TO WS-LIG-ID
051800     MOVE LIG-DESCRIPTION      TO WS-LIG-DESCRIPTION
051900     MOVE LIG-QUANTITE         TO WS-LIG-QUANTITE
052000     MOVE LIG-PRIX-UNITAIRE-HT TO WS-LIG-PRIX-UNITAIRE-HT
052100     MOVE LIG-TAUX-TVA         TO WS-LIG-TAUX-TVA
052200
052300     PERFORM B0400-VALIDER-LIGNE
052400
052500     IF LIGNE-VALIDE
052600         PERFORM B0450-CALCULER-LIGNE
052700         PERFORM B0470-IMPRIMER-DETAIL
052800         ADD MONTANT-HT  TO WS-CUM-HT
052900         ADD MONTANT-TVA TO WS-CUM-TVA
053000         ADD MONTANT-TTC TO WS-CUM-TTC
053100     ELSE
053200         PERFORM B0480-REJETER-LIGNE
053300     END-IF
053400
053500     READ LIGNES-IN
053600         AT END SET EOF-LIGNES TO TRUE
053700     END-READ
053800     .
053900**********************************************************
054000*    Description non-blank, quantity >= 1, unit price >= 0.01,
054100*    VAT rate one of the four authorized codes.
054200**********************************************************
054300 B0400-VALIDER-LIGNE.
054400     MOVE 'Y' TO LIGNE-VALIDE-SW
054500
054600     IF WS-LIG-DESCRIPTION = SPACES
054700         MOVE 'N' TO LIGNE-VALIDE-SW
054800         MOVE 'description manquante' TO WS-REJET-MOTIF
054900     END-IF
055000
055100     IF LIGNE-VALIDE AND WS-LIG-QUANTITE < 1
055200         MOVE 'N' TO LIGNE-VALIDE-SW
055300         MOVE 'quantite invalide' TO WS-REJET-MOTIF
055400     END-IF
055500
055600     IF LIGNE-VALIDE AND WS-LIG-PRIX-UNITAIRE-HT < 0.01
055700         MOVE 'N' TO LIGNE-VALIDE-SW
055800         MOVE 'prix unitaire invalide' TO WS-REJET-MOTIF
055900     END-IF
056000
056100     IF LIGNE-VALIDE AND NOT WS-LIG-TVA-VALIDE
056200         MOVE 'N' TO LIGNE-VALIDE-SW
056300         MOVE 'taux de tva invalide' TO WS-REJET-MOTIF
056400     END-IF
056500     .
056600**********************************************************
056700*    MONTANT-HT = quantite x prix unitaire (exact, no rounding
056800*    needed).  MONTANT-TVA = MONTANT-HT x taux, rounded HALF-UP
056900*    to 2 decimals.  MONTANT-TTC = MONTANT-HT + MONTANT-TVA.
057000**********************************************************
057100 B0450-CALCULER-LIGNE.
057200     COMPUTE MONTANT-HT = WS-LIG-QUANTITE
057300                         * WS-LIG-PRIX-UNITAIRE-HT
057400
057500     PERFORM B0455-CHERCHER-TAUX VARYING WS-TVA-IDX
057600             FROM 1 BY 1 UNTIL WS-TVA-IDX > 4
057700                            OR WS-TVA-CODE(WS-TVA-IDX)
057800                                  = WS-LIG-TAUX-TVA
057900
058000     COMPUTE MONTANT-TVA ROUNDED =
058100             MONTANT-HT * WS-TVA-POURCENT(WS-TVA-IDX)
058200
058300     COMPUTE MONTANT-TTC = MONTANT-HT + MONTANT-TVA
058400     .
058500**********************************************************
058600 B0455-CHERCHER-TAUX.
058700     CONTINUE
058800     .
058900**********************************************************
059000 B0470-IMPRIMER-DETAIL.
059100     MOVE WS-LIG-ID              TO WS-DET-LIG-ID
059200     MOVE WS-LIG-DESCRIPTION     TO WS-DET-DESCRIPTION
059300     MOVE WS-LIG-QUANTITE        TO WS-DET-QUANTITE
059400     MOVE WS-LIG-PRIX-UNITAIRE-HT TO WS-DET-PRIX-UNITAIRE
059500     MOVE MONTANT-HT             TO WS-DET-MONTANT-HT
059600     MOVE WS-LIG-TAUX-TVA        TO WS-DET-TAUX-TVA
059700     MOVE MONTANT-TVA            TO WS-DET-MONTANT-TVA
059800     MOVE MONTANT-TTC            TO WS-DET-MONTANT-TTC
059900
060000     WRITE REGISTRE-LIGNE FROM WS-LIGNE-DETAIL
060100     .
060200**********************************************************
060300 B0480-REJETER-LIGNE.
060400     ADD 1 TO WS-LIGNES-REJETEES-CNT
060500     MOVE WS-LIG-FACTURE-ID TO WS-REJET-CLE(1:6)
060600     MOVE WS-LIG-ID         TO WS-REJET-CLE(7:4)
060700     CALL 'rejectlog' USING 'LIGNE  ' WS-REJET-CLE WS-REJET-MOTIF
060800                             W9-REJET-CNT
060900     .
061000**********************************************************
061100 B0500-IMPRIMER-TOTAL-FACTURE.
061200     MOVE WS-CUM-HT  TO WS-TOT-FAC-HT
061300     MOVE WS-CUM-TVA TO WS-TOT-FAC-TVA
061400     MOVE WS-CUM-TTC TO WS-TOT-FAC-TTC
061500     WRITE REGISTRE-LIGNE FROM WS-LIGNE-TOTAL-FACTURE
061600     WRITE REGISTRE-LIGNE FROM SPACES
061700
061800     ADD WS-CUM-HT  TO WS-GT-HT
061900     ADD WS-CUM-TVA TO WS-GT-TVA
062000     ADD WS-CUM-TTC TO WS-GT-TTC
062100     .
062200**********************************************************
062300*    LIGNES left unread past the last FACTURES header is a
062400*    file-mismatch condition -- drain and reject them instead
062500*    of dropping them on the floor.
062600**********************************************************
062700 Z0050-PURGER-LIGNES-ORPHELINES.
062800     ADD 1 TO WS-LIGNES-CNT
062900     ADD 1 TO WS-LIGNES-REJETEES-CNT
063000     MOVE LIG-FACTURE-ID TO WS-REJET-CLE(1:6)
063100     MOVE LIG-ID         TO WS-REJET-CLE(7:4)
063200     MOVE 'facture inconnue' TO WS-REJET-MOTIF
063300     CALL 'rejectlog' USING 'LIGNE  ' WS-REJET-CLE WS-REJET-MOTIF
063400                             W9-REJET-CNT
063500
063600     READ LIGNES-IN
063700         AT END SET EOF-LIGNES TO TRUE
063800     END-READ
063900     .
064000**********************************************************
064100 Z0100-EXIT-APPLICATION.
064200     MOVE WS-GT-HT  TO WS-GT-HT-E
064300     MOVE WS-GT-TVA TO WS-GT-TVA-E
064400     MOVE WS-GT-TTC TO WS-GT-TTC-E
064500     WRITE REGISTRE-LIGNE FROM WS-LIGNE-TOTAL-GENERAL
064600
064700     MOVE WS-FACTURES-CNT        TO WS-CMP-FACTURES
064800     MOVE WS-LIGNES-CNT          TO WS-CMP-LIGNES
064900     MOVE WS-LIGNES-REJETEES-CNT TO WS-CMP-LIGNES-REJET
065000     MOVE LK-CLIENTS-ACCEPTES    TO WS-CMP-CLIENTS-ACC
065100     MOVE LK-CLIENTS-REJETES     TO WS-CMP-CLIENTS-REJ
065200     WRITE REGISTRE-LIGNE FROM WS-LIGNE-COMPTEURS
065300
065400     CLOSE FACTURES-IN LIGNES-IN REGISTRE-OUT
065500
065600     DISPLAY ' INVOICE REGISTER - JOB SUMMARY'
065700     DISPLAY ' FACTURES TRAITEES : ' WS-CMP-FACTURES
065800     DISPLAY ' LIGNES TRAITEES   : ' WS-CMP-LIGNES
065900     DISPLAY ' LIGNES REJETEES   : ' WS-CMP-LIGNES-REJET
066000     .
066100**********************************************************
