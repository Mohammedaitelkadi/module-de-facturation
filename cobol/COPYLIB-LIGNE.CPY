000100*
000200*  LIGNE-RECORD -- invoice line detail, one entry per line item.
000300*  Put this file in the /COPYLIB directory.
000400*
000500*  Include with: 'COPY COPYLIB-LIGNE.' in FILE SECTION or WS.
000600*
000700*  1998-11-05  BK  PBS-0231  Rebuilt from the old ITEM DB2 table
000800*                  layout -- ITEM-DESCRIPTION/QTY/PRICE become
000900*                  LIG-DESCRIPTION/LIG-QUANTITE/LIG-PRIX-UNITAIRE-
001000*                  HT.  ARTNO and UNITDESC are dropped -- the
001100*                  facturation run has no stock-code lookup.
001200*  1998-12-01  SS  PBS-0244  Added LIG-TAUX-TVA and the TauxTva
001300*                  88-levels (four authorized rates only).
001400*  1998-12-02  SS  PBS-0244  WS-TVA-TABLE and the computed
001500*                  MONTANT-HT/TVA/TTC work fields moved out to
001600*                  print-register's own WORKING-STORAGE -- this
001700*                  copybook is COPY'd into an FD and must carry
001800*                  the wire layout only.
001900*
002000 01  LIGNE-RECORD.
002100     05  LIG-FACTURE-ID             PIC 9(06).
002200     05  LIG-ID                     PIC 9(04).
002300     05  LIG-DESCRIPTION            PIC X(30).
002400     05  LIG-QUANTITE               PIC 9(05).
002500     05  LIG-PRIX-UNITAIRE-HT       PIC 9(08)V99.
002600*
002700*        Alternate whole-francs/centimes view of the unit price,
002800*        for callers that need the price a digit-group at a time
002900*        rather than as one V99 item (print-register.cbl keeps
003000*        its own copy of this breakdown once the line is in WS).
003100*
003200     05  LIG-PRIX-UNITAIRE-R REDEFINES LIG-PRIX-UNITAIRE-HT.
003300         10  LIG-PRIX-ENTIER        PIC 9(08).
003400         10  LIG-PRIX-CENTIMES      PIC 99.
003500     05  LIG-TAUX-TVA               PIC X(04).
003600         88  LIG-TVA-ZERO               VALUE 'ZERO'.
003700         88  LIG-TVA-C55                VALUE 'C55 '.
003800         88  LIG-TVA-DIX                VALUE 'DIX '.
003900         88  LIG-TVA-VING               VALUE 'VING'.
004000         88  LIG-TVA-VALIDE              VALUE 'ZERO' 'C55 '
004100                                                'DIX ' 'VING'.
004200*
004300*    NOTE -- LIGNE-RECORD is an interchange layout: its 59 bytes
004400*    are all accounted for by LIGNES-IN (see FILES table), so
004500*    there is no slack left in it for a trailing FILLER.
004600*
