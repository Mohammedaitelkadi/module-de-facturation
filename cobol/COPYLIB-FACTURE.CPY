000100*
000200*  FACTURE-RECORD -- invoice header, one entry per invoice.
000300*  Put this file in the /COPYLIB directory.
000400*
000500*  Include with: 'COPY COPYLIB-FACTURE.' in FILE SECTION or WS.
000600*
000700*  1998-11-05  BK  PBS-0231  Rebuilt from the old INVOICE DB2
000800*                  table layout -- INVOICE-INVNO/CUSTNO/INVDATE
000900*                  become FAC-ID/FAC-CLIENT-ID/FAC-DATE.  The
001000*                  VAT-per-invoice field is dropped: VAT is now
001100*                  carried per line (see COPYLIB-LIGNE), not
001200*                  per invoice.
001300*  1998-12-02  SS  PBS-0244  Invoice-level accumulators moved
001400*                  out to print-register's own WORKING-STORAGE
001500*                  (WS-FACTURE-CUMUL) -- they do not belong in
001600*                  an interchange layout that also gets COPY'd
001700*                  into an FD.
001800*
001900 01  FACTURE-RECORD.
002000     05  FAC-ID                     PIC 9(06).
002100     05  FAC-DATE                   PIC 9(08).
002200*
002300*        Alternate view of FAC-DATE, YYYYMMDD broken down for
002400*        callers that need the invoice date printed or tested
002500*        a part at a time (print-register.cbl keeps its own
002600*        copy of this breakdown once the header is in WS).
002700*
002800     05  FAC-DATE-R REDEFINES FAC-DATE.
002900         10  FAC-DATE-AAAA          PIC 9(04).
003000         10  FAC-DATE-MM            PIC 9(02).
003100         10  FAC-DATE-JJ            PIC 9(02).
003200     05  FAC-CLIENT-ID              PIC 9(06).
003300*
003400*    NOTE -- FACTURE-RECORD is an interchange layout: its 20
003500*    bytes are all accounted for by FACTURES-IN (see FILES
003600*    table), so there is no slack left in it for a trailing
003700*    FILLER.
003800*
