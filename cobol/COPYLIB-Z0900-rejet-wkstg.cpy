000100*
000200*  Working storage shared by every step that calls the REJETS
000300*  writer (rejectlog.cbl).  Put this file in the /COPYLIB
000400*  directory.
000500*
000600*  Include with: 'COPY COPYLIB-Z0900-rejet-wkstg.' in WS.
000700*
000800*  1998-12-01  SS  PBS-0244  Rebuilt from the DB2-error work
000900*                  area (Z0900-error-wkstg) -- the SQLCODE/
001000*                  cursor/paragraph message fields are gone;
001100*                  every caller of rejectlog now only needs
001200*                  somewhere to receive back the running
001300*                  rejection count.
001400*
001500 01  w9-rejet-cnt             PIC 9(04) COMP VALUE ZERO.
