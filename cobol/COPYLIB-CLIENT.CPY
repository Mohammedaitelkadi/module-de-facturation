000100*
000200*  CLIENT-RECORD -- client master, one entry per client.
000300*  Put this file in the /COPYLIB directory.
000400*
000500*  Include with: 'COPY COPYLIB-CLIENT.' in FILE SECTION or WS.
000600*
000700*  1998-11-03  BK  PBS-0231  Rebuilt from the old CUSTOMER DB2
000800*                  table layout for the flat-file client-master
000900*                  run -- CUSTOMER-ORGNO becomes CLI-SIRET,
001000*                  CUSTOMER-NAME/EMAIL become CLI-NOM/CLI-EMAIL.
001100*                  VARCHAR length-prefix host variables dropped;
001200*                  this is a plain sequential record, not a
001300*                  DB2 host structure.
001400*
001500 01  CLIENT-RECORD.
001600     05  CLI-ID                     PIC 9(06).
001700     05  CLI-NOM                    PIC X(30).
001800     05  CLI-EMAIL                  PIC X(40).
001900     05  CLI-SIRET                  PIC X(14).
002000*
002100*        Alternate view of the SIRET block, split in two for
002200*        callers that want to test or display it seven digits
002300*        at a time rather than as one fourteen-byte item.
002400*
002500     05  CLI-SIRET-CONTROLE REDEFINES CLI-SIRET.
002600         10  CLI-SIRET-BLOC1        PIC X(07).
002700         10  CLI-SIRET-BLOC2        PIC X(07).
002800     05  CLI-DATE-CREATION          PIC 9(08).
002900*
003000*        Alternate view of the creation date used for edited
003100*        display on the client-master listing.
003200*
003300     05  CLI-DATE-CREATION-R REDEFINES CLI-DATE-CREATION.
003400         10  CLI-DATE-CREATION-AAAA PIC 9(04).
003500         10  CLI-DATE-CREATION-MM   PIC 9(02).
003600         10  CLI-DATE-CREATION-JJ   PIC 9(02).
003700*
003800*    NOTE -- CLIENT-RECORD is an interchange layout: its 98
003900*    bytes are all accounted for by CLIENTS-IN/CLIENTS-VALIDES
004000*    (see FILES table), so there is no slack left in it for a
004100*    trailing FILLER.
