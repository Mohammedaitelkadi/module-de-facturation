000100**********************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. rejectlog.
000400 AUTHOR. SERGEJS S.
000500 INSTALLATION. PBS - PRINT BUSINESS SYSTEMS.
000600 DATE-WRITTEN. 12/01/98.
000700 DATE-COMPILED.
000800 SECURITY. NON-CONFIDENTIAL.
000900**********************************************************
001000*
001100* Purpose: Shared writer for the REJETS file -- appends one
001200*          80-byte rejection line (type, key, reason) on
001300*          behalf of whichever run called it.  Replaces the
001400*          old sqllog.cbl SQLCODE-to-file logger now that the
001500*          facturation run has no DB2 underneath it.
001600*
001700*----------------------------------------------------------
001800*  CHANGE LOG
001900*----------------------------------------------------------
002000* 12/01/98  SS  PBS-0244  ORIGINAL -- lifted the shape of the
002100*                old sqllog.cbl SQL-error appender; swapped the
002200*                SQLCODE/cursor/paragraph fields for the flat
002300*                type/key/reason triple the batch runs need.
002400* 12/03/98  SS  PBS-0244  Count of rejection lines written is
002500*                returned to the caller so PbsValidClients and
002600*                print-register can each print their own
002700*                "rejected" tally without opening REJETS
002800*                themselves.
002900* 03/22/99  BK  PBS-0261  Y2K -- WS-RUN-DATE (kept for the
003000*                operator DISPLAY on open failure) is now a
003100*                four-digit ACCEPT FROM DATE, not the old
003200*                two-digit century-less field sqllog.cbl
003300*                carried.
003400* 07/09/01  PB  PBS-0288  REJETS is now OPTIONAL on entry so a
003500*                run with zero rejections does not leave a
003600*                zero-byte file behind for the operator to ask
003700*                about.
003800**********************************************************
003900 ENVIRONMENT DIVISION.
004000*----------------------------------------------------------
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400*
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT OPTIONAL REJETS
004800            ASSIGN TO 'REJETS'
004900            ORGANIZATION IS LINE SEQUENTIAL
005000            FILE STATUS IS FS-REJETS.
005100**********************************************************
005200 DATA DIVISION.
005300*----------------------------------------------------------
005400 FILE SECTION.
005500 FD  REJETS.
005600 01  REJET-LIGNE.
005700     05  RJ-TYPE                    PIC X(07).
005800     05  RJ-SEP-1                   PIC X(01)     VALUE '|'.
005900     05  RJ-CLE                     PIC X(10).
006000     05  RJ-SEP-2                   PIC X(01)     VALUE '|'.
006100     05  RJ-MOTIF                   PIC X(60).
006200     05  FILLER                     PIC X(01).
006300**********************************************************
006400 WORKING-STORAGE SECTION.
006500*
006600*    One-shot switch: is this the first WRITE this run, or has
006700*    REJETS already been OPENed OUTPUT once and needs OPEN EXTEND
006800*    from here on?  A genuine standalone flag, kept at the
006900*    77-level rather than under a one-field group.
007000*
007100 77  WS-FIRST-WRITE-SW              PIC X         VALUE 'Y'.
007200     88  WS-FIRST-WRITE                            VALUE 'Y'.
007300 01  FS-REJETS                      PIC XX.
007400     88  FS-REJETS-OK                              VALUE '00'.
007500*
007600*    Numeric view of the file-status byte pair, used only for
007700*    the belt-and-braces range test at A0100-ECRIRE-REJET.
007800*
007900 01  FS-REJETS-NUM REDEFINES FS-REJETS  PIC 99.
008000 01  WS-RUN-DATE                    PIC 9(08) VALUE ZERO.
008100*
008200*    Broken-down view of WS-RUN-DATE for the open-failure
008300*    DISPLAY message.
008400*
008500 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
008600     05  WS-RUN-AAAA                PIC 9(04).
008700     05  WS-RUN-MM                  PIC 9(02).
008800     05  WS-RUN-JJ                  PIC 9(02).
008900 01  WS-COMPTEUR                    PIC 9(04) COMP VALUE ZERO.
009000*
009100*    Alternate edited view of the running count, used only when
009200*    DISPLAY-ing the tally on an open failure (A0100-ECRIRE-
009300*    REJET).
009400*
009500 01  WS-COMPTEUR-R REDEFINES WS-COMPTEUR.
009600     05  WS-COMPTEUR-EDITE          PIC ZZZ9.
009700*
009800 COPY COPYLIB-Z0900-rejet-wkstg.
009900*
010000 LINKAGE SECTION.
010100*----------------------------------------------------------
010200 01  LK-REJET-TYPE                  PIC X(07).
010300 01  LK-REJET-CLE                   PIC X(10).
010400 01  LK-REJET-MOTIF                 PIC X(60).
010500 01  LK-REJET-COMPTEUR              PIC 9(04) COMP.
010600**********************************************************
010700 PROCEDURE DIVISION USING LK-REJET-TYPE
010800                           LK-REJET-CLE
010900                           LK-REJET-MOTIF
011000                           LK-REJET-COMPTEUR.
011100 0000-LOG-REJET.
011200     PERFORM A0100-ECRIRE-REJET
011300     MOVE WS-COMPTEUR TO LK-REJET-COMPTEUR
011400     EXIT PROGRAM
011500     .
011600**********************************************************
011700 A0100-ECRIRE-REJET.
011800     IF  WS-FIRST-WRITE
011900         OPEN OUTPUT REJETS
012000         SET WS-FIRST-WRITE TO FALSE
012100     ELSE
012200         OPEN EXTEND REJETS
012300     END-IF
012400
012500     IF NOT FS-REJETS-OK OR FS-REJETS-NUM > 09
012600         ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD
012700         DISPLAY '*** REJECTLOG - REJETS OPEN FAILED - '
012800                 FS-REJETS ' ON ' WS-RUN-DATE
012900     ELSE
013000         MOVE LK-REJET-TYPE  TO RJ-TYPE
013100         MOVE LK-REJET-CLE   TO RJ-CLE
013200         MOVE LK-REJET-MOTIF TO RJ-MOTIF
013300         WRITE REJET-LIGNE
013400         ADD 1 TO WS-COMPTEUR
013500         CLOSE REJETS
013600     END-IF
013700     .
013800**********************************************************
